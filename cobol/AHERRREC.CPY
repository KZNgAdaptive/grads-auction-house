001000******************************************************************
001010* AHERRREC  --  REJECTED-INPUT ERROR RECORD
001020* AUCTION HOUSE SETTLEMENT BATCH  --  UNITS 1, 2 AND 3 OUTPUT
001030******************************************************************
001040*
001050* ONE ERROR-RECORD-OUT IS WRITTEN FOR EVERY USER, AUCTION OR
001060* BID RECORD REJECTED BY VALIDATION.  ERR-SOURCE TELLS WHICH
001070* INPUT FILE THE OFFENDING RECORD CAME FROM.
001080*
001090* CHANGE HISTORY
001100* --------  ----  -----------------------------------  ------
001110* DATE      BY    DESCRIPTION                          TICKET
001120* --------  ----  -----------------------------------  ------
001130* 04/04/88  DWS   ORIGINAL LAYOUT.                                AH-0004 
001140* 06/09/98  PLC   Y2K REVIEW -- NO CHANGE REQUIRED.               AH-0099 
001150* 09/30/09  KAS   NO FIELD CHANGES, HEADER STANDARDIZED.          AH-0201 
001160******************************************************************
001170*
001180 01  ERROR-RECORD-OUT.
001190     05  ERR-SOURCE                  PIC X(04).
001200         88  ERR-SOURCE-IS-USER          VALUE 'USER'.
001210         88  ERR-SOURCE-IS-AUCTION       VALUE 'AUCT'.
001220         88  ERR-SOURCE-IS-BID           VALUE 'BID '.
001230     05  ERR-KEY                     PIC X(20).
001240     05  ERR-MESSAGE                 PIC X(56).
