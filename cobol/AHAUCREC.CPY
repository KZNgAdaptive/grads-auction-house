001000******************************************************************
001010* AHAUCREC  --  AUCTION LOT RECORD / IN-MEMORY AUCTION TABLE
001020* AUCTION HOUSE SETTLEMENT BATCH  --  UNIT 2/4 REFERENCE DATA
001030******************************************************************
001040*
001050* 01 AUCTION-RECORD-IN  45-BYTE RECORD READ FROM THE
001060*                       AUCTIONS INPUT FILE (UNIT 2).
001070* 01 WS-AUCTION-TABLE   IN-MEMORY TABLE OF LOADED LOTS,
001080*                       ONE ENTRY PER LOT, CARRYING THE
001090*                       SETTLEMENT TOTALS FILLED IN BY
001100*                       UNIT 4 AT CLOSE TIME.  WS-AUCTION-
001110*                       COUNT IS DEFINED AHEAD OF THIS COPY.
001120*
001130* CHANGE HISTORY
001140* --------  ----  -----------------------------------  ------
001150* DATE      BY    DESCRIPTION                          TICKET
001160* --------  ----  -----------------------------------  ------
001170* 03/21/88  DWS   ORIGINAL LAYOUT.                                AH-0002 
001180* 11/09/91  RJT   ADDED TAB-AUC-OWNER-ID FOR FASTER               AH-0015 
001190*                 OWNER LOOKUP DURING BID CAPTURE.                AH-0015 
001200* 06/09/98  PLC   Y2K REVIEW -- NO CHANGE REQUIRED.               AH-0099 
001210* 04/02/04  MHO   ADDED AUC-STATUS-FILLER-X REDEFINES, SAME       AH-0150 
001220*                 TWO-BYTE STATUS-PLUS-FILLER HABIT AS THE        AH-0150 
001230*                 BID AND REPORT-DATE REDEFINES ELSEWHERE.        AH-0150 
001240* 09/30/09  KAS   ADDED SETTLEMENT-TOTALS GROUP TO TABLE          AH-0201 
001250*                 ENTRY SO UNIT 5 NO LONGER RE-SCANS BIDS.        AH-0201 
001260* 11/18/19  NDP   510-CLOSE-ONE-AUCTION NOW REJECTS A LOT         AH-0268 
001270*                 THAT IS ALREADY CLOSED INSTEAD OF RE-           AH-0268 
001280*                 CLOSING IT -- SEE TAB-AUC-OPENED BELOW.         AH-0268 
001290******************************************************************
001300*
001310 01  AUCTION-RECORD-IN.
001320     05  AUC-ID                      PIC 9(5).
001330     05  AUC-OWNER-NAME              PIC X(20).
001340     05  AUC-SYMBOL                  PIC X(06).
001350     05  AUC-MIN-PRICE               PIC 9(5)V99.
001360     05  AUC-QUANTITY                PIC 9(5).
001370     05  AUC-STATUS-AND-FILLER.
001380         10  AUC-STATUS              PIC X(01).
001390             88  AUC-IN-STATUS-OPEN      VALUE 'O'.
001400             88  AUC-IN-STATUS-CLOSED    VALUE 'C'.
001410         10  FILLER                  PIC X(01).
001420     05  AUC-STATUS-FILLER-X
001430             REDEFINES AUC-STATUS-AND-FILLER PIC X(02).
001440*
001450* WS-AUCTION-COUNT IS DEFINED IN THE CALLING PROGRAM'S TABLE
001460* COUNTER GROUP, AHEAD OF THIS COPY MEMBER.
001470 01  WS-AUCTION-TABLE.
001480     05  AUCTION-TABLE-ENTRY
001490             OCCURS 1 TO 200 TIMES DEPENDING ON WS-AUCTION-COUNT
001500             INDEXED BY AUC-IDX.
001510         10  TAB-AUC-ID              PIC 9(5).
001520         10  TAB-AUC-OWNER-ID        PIC 9(5).
001530         10  TAB-AUC-OWNER-NAME      PIC X(20).
001540         10  TAB-AUC-SYMBOL          PIC X(06).
001550         10  TAB-AUC-MIN-PRICE       PIC 9(5)V99.
001560         10  TAB-AUC-QUANTITY        PIC 9(5).
001570         10  TAB-AUC-STATUS          PIC X(01).
001580             88  TAB-AUC-OPENED          VALUE 'O'.
001590             88  TAB-AUC-CLOSED          VALUE 'C'.
001600         10  TAB-SETTLEMENT-TOTALS.
001610             15  TAB-AUC-SOLD-QTY    PIC 9(5)      COMP-3.
001620             15  TAB-AUC-REVENUE     PIC 9(9)V99   COMP-3.
001630             15  TAB-AUC-WIN-COUNT   PIC 9(3)      COMP-3.
001640         10  FILLER                  PIC X(05).
