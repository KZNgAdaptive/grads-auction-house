001000******************************************************************
001010* LICENSED MATERIALS - PROPERTY OF IBM
001020* ALL RIGHTS RESERVED
001030******************************************************************
001040* PROGRAM:  AUCTSETL
001050*
001060* RUNS THE NIGHTLY AUCTION HOUSE SETTLEMENT BATCH.  LOADS THE
001070* USER AND AUCTION REFERENCE FILES, CAPTURES THE DAY'S BIDS,
001080* CLOSES EVERY LOT LOADED TODAY, ALLOCATES EACH LOT'S QUANTITY
001090* TO ITS BIDS HIGH PRICE FIRST, AND PRINTS THE CLOSING-SUMMARY
001100* REPORT.  REJECTED INPUT OF ANY KIND IS WRITTEN TO THE ERROR
001110* FILE, NOT ABENDED ON.
001120*
001130* CHANGE HISTORY
001140* --------  ----  -----------------------------------  ------
001150* DATE      BY    DESCRIPTION                          TICKET
001160* --------  ----  -----------------------------------  ------
001170* 03/10/88  DWS   ORIGINAL PROGRAM -- UNIT 1 USER LOAD            AH-0001 
001180*                 AND MAINTENANCE ONLY.                           AH-0001 
001190* 03/21/88  DWS   ADDED UNIT 2 AUCTION LOT LOAD.                  AH-0002 
001200* 03/28/88  DWS   ADDED UNIT 3 BID CAPTURE.                       AH-0003 
001210* 04/04/88  DWS   ADDED UNIT 4 CLOSE/SETTLEMENT AND THE           AH-0004 
001220*                 UNIT 5 CLOSING-SUMMARY REPORT.                  AH-0005 
001230* 11/02/91  RJT   STORE THE OWNER'S USER ID ON THE AUCTION        AH-0014 
001240*                 TABLE ENTRY AT LOAD TIME SO 410-VALIDATE-       AH-0014 
001250*                 BID-REC DOES NOT HAVE TO RE-LOOK-UP THE         AH-0014 
001260*                 OWNER'S NAME FOR THE OWNED-AUCTION CHECK.       AH-0015 
001270* 11/14/91  RJT   STAMP EACH BID WITH AN ARRIVAL SEQUENCE SO      AH-0016 
001280*                 520-SORT-LOT-BIDS BREAKS PRICE TIES IN          AH-0016 
001290*                 FAVOR OF WHOEVER BID FIRST.                     AH-0016 
001300* 06/09/98  PLC   Y2K REVIEW -- PROGRAM CARRIES NO 2-DIGIT        AH-0099 
001310*                 YEAR ARITHMETIC, RUN DATE IS DISPLAY ONLY.      AH-0099 
001320* 04/02/04  MHO   ADDED AUC-STATUS-FILLER-X REDEFINES TO          AH-0150 
001330*                 AHAUCREC, SAME HABIT AS THE BID AND             AH-0150 
001340*                 REPORT-DATE REDEFINES ELSEWHERE IN THE          AH-0150 
001350*                 SYSTEM.                                         AH-0150 
001360* 04/09/04  MHO   SETTLED-RECORD WRITE NOW MOVES TAB-BID-STATE    AH-0151 
001370*                 DIRECTLY -- SEE AHBIDREC FOR THE COMBINED       AH-0151 
001380*                 STATE/FILLER GROUP.                             AH-0151 
001390* 09/30/09  KAS   UNIT 4 REWORKED TO GATHER EACH LOT'S BIDS       AH-0201 
001400*                 INTO WS-WORK-BID-TABLE INSTEAD OF RE-SCANNING   AH-0201 
001410*                 THE WHOLE RUN'S WS-BID-TABLE FOR EVERY LOT.     AH-0201 
001420*                 SETTLEMENT TOTALS NOW CARRIED ON THE AUCTION    AH-0201 
001430*                 TABLE ENTRY SO UNIT 5 DOES NOT RE-SCAN BIDS.    AH-0201 
001440* 03/14/12  KAS   410-VALIDATE-BID-REC WAS COMPARING BID          AH-0233 
001450*                 QUANTITY AGAINST THE LOT MINIMUM PRICE FIELD    AH-0233 
001460*                 INSTEAD OF THE LOT QUANTITY -- FIXED.           AH-0233 
001470* 07/22/15  NDP   ADDED THE INVALID-ACTION CHECK IN 210-          AH-0267 
001480*                 VALIDATE-USER-REC -- A BAD USER-ACTION CODE     AH-0267 
001490*                 WAS FALLING THROUGH AND BEING TREATED AS AN     AH-0267 
001500*                 UNBLOCK.                                        AH-0267 
001510* 11/18/19  NDP   510-CLOSE-ONE-AUCTION NEVER CHECKED THE LOT'S   AH-0268 
001520*                 STATUS BEFORE SETTLING IT -- A LOT CLOSED       AH-0268 
001530*                 EARLIER IN THE SAME RUN COULD BE SETTLED A      AH-0268 
001540*                 SECOND TIME.  ADDED THE GUARD AND A NEW         AH-0268 
001550*                 ERROR-RECORD FOR THE REJECT.                    AH-0268 
001560******************************************************************
001570*
001580 IDENTIFICATION DIVISION.
001590 PROGRAM-ID.    AUCTSETL.
001600 AUTHOR.        D. W. STOUT.
001610 INSTALLATION.  TRADING OPERATIONS SYSTEMS.
001620 DATE-WRITTEN.  03/10/88.
001630 DATE-COMPILED.
001640 SECURITY.      UNCLASSIFIED -- BATCH PRODUCTION JOB, RESTRICTED
001650                TO THE TRADING OPERATIONS SCHEDULE CLASS.
001660*
001670******************************************************************
001680* ENVIRONMENT DIVISION
001690******************************************************************
001700 ENVIRONMENT DIVISION.
001710 CONFIGURATION SECTION.
001720 SOURCE-COMPUTER. IBM-370.
001730 OBJECT-COMPUTER. IBM-370.
001740 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
001750 INPUT-OUTPUT SECTION.
001760 FILE-CONTROL.
001770*
001780     SELECT USER-FILE        ASSIGN TO USERIN
001790         ACCESS IS SEQUENTIAL
001800         FILE STATUS IS WS-USER-FILE-STATUS.
001810*
001820     SELECT AUCTION-FILE     ASSIGN TO AUCTIN
001830         ACCESS IS SEQUENTIAL
001840         FILE STATUS IS WS-AUCTION-FILE-STATUS.
001850*
001860     SELECT BID-FILE         ASSIGN TO BIDIN
001870         ACCESS IS SEQUENTIAL
001880         FILE STATUS IS WS-BID-FILE-STATUS.
001890*
001900     SELECT SETTLED-FILE     ASSIGN TO SETLOUT
001910         ACCESS IS SEQUENTIAL
001920         FILE STATUS IS WS-SETTLED-FILE-STATUS.
001930*
001940     SELECT SUMMARY-FILE     ASSIGN TO SUMOUT
001950         ACCESS IS SEQUENTIAL
001960         FILE STATUS IS WS-SUMMARY-FILE-STATUS.
001970*
001980     SELECT ERROR-FILE       ASSIGN TO ERROUT
001990         ACCESS IS SEQUENTIAL
002000         FILE STATUS IS WS-ERROR-FILE-STATUS.
002010*
002020     SELECT REPORT-FILE      ASSIGN TO RPTOUT
002030         ACCESS IS SEQUENTIAL
002040         FILE STATUS IS WS-REPORT-FILE-STATUS.
002050*
002060******************************************************************
002070* DATA DIVISION
002080******************************************************************
002090 DATA DIVISION.
002100 FILE SECTION.
002110*
002120 FD  USER-FILE
002130     RECORDING MODE IS F.
002140 01  USER-REC-FD             PIC X(98).
002150*
002160 FD  AUCTION-FILE
002170     RECORDING MODE IS F.
002180 01  AUCTION-REC-FD          PIC X(45).
002190*
002200 FD  BID-FILE
002210     RECORDING MODE IS F.
002220 01  BID-REC-FD              PIC X(37).
002230*
002240 FD  SETTLED-FILE
002250     RECORDING MODE IS F.
002260 01  SETTLED-REC-FD          PIC X(52).
002270*
002280 FD  SUMMARY-FILE
002290     RECORDING MODE IS F.
002300 01  SUMMARY-REC-FD          PIC X(36).
002310*
002320 FD  ERROR-FILE
002330     RECORDING MODE IS F.
002340 01  ERROR-REC-FD            PIC X(80).
002350*
002360 FD  REPORT-FILE
002370     RECORDING MODE IS F.
002380 01  REPORT-REC-FD           PIC X(132).
002390*
002400******************************************************************
002410 WORKING-STORAGE SECTION.
002420******************************************************************
002430*
002440*    RUN DATE AND TIME, LIFTED FROM THE SYSTEM CLOCK AT 000-MAIN.
002450 01  SYSTEM-DATE-AND-TIME.
002460     05  CURRENT-DATE.
002470         10  CURRENT-YEAR        PIC 9(2).
002480         10  CURRENT-MONTH       PIC 9(2).
002490         10  CURRENT-DAY         PIC 9(2).
002500     05  CURRENT-TIME.
002510         10  CURRENT-HOUR        PIC 9(2).
002520         10  CURRENT-MINUTE      PIC 9(2).
002530         10  CURRENT-SECOND      PIC 9(2).
002540         10  CURRENT-HNDSEC      PIC 9(2).
002550     05  FILLER                  PIC X(02) VALUE SPACES.
002560*
002570*    FILE STATUS CODES, ONE PER SELECT ABOVE.
002580 01  WS-FILE-STATUSES.
002590     05  WS-USER-FILE-STATUS     PIC X(2)  VALUE SPACES.
002600     05  WS-AUCTION-FILE-STATUS  PIC X(2)  VALUE SPACES.
002610     05  WS-BID-FILE-STATUS      PIC X(2)  VALUE SPACES.
002620     05  WS-SETTLED-FILE-STATUS  PIC X(2)  VALUE SPACES.
002630     05  WS-SUMMARY-FILE-STATUS  PIC X(2)  VALUE SPACES.
002640     05  WS-ERROR-FILE-STATUS    PIC X(2)  VALUE SPACES.
002650     05  WS-REPORT-FILE-STATUS   PIC X(2)  VALUE SPACES.
002660     05  FILLER                  PIC X(02) VALUE SPACES.
002670*
002680*    TABLE COUNTERS -- DECLARED AHEAD OF THE COPY MEMBERS BELOW
002690*    BECAUSE THEIR OCCURS DEPENDING ON CLAUSES REFERENCE THESE.
002700 77  WS-USER-COUNT              PIC 9(3)  COMP     VALUE ZERO.
002710 77  WS-AUCTION-COUNT           PIC 9(3)  COMP     VALUE ZERO.
002720 77  WS-BID-COUNT               PIC 9(4)  COMP     VALUE ZERO.
002730 77  WS-WORK-BID-COUNT          PIC 9(3)  COMP     VALUE ZERO.
002740*
002750*    END-OF-FILE AND RECORD-VALIDITY SWITCHES.
002760 77  WS-USER-EOF                PIC X     VALUE SPACE.
002770 77  WS-AUCTION-EOF             PIC X     VALUE SPACE.
002780 77  WS-BID-EOF                 PIC X     VALUE SPACE.
002790 77  WS-USER-VALID              PIC X     VALUE SPACE.
002800 77  WS-AUC-VALID                PIC X     VALUE SPACE.
002810 77  WS-BID-VALID                PIC X     VALUE SPACE.
002820 77  WS-USER-FOUND               PIC X     VALUE SPACE.
002830 77  WS-AUCTION-FOUND            PIC X     VALUE SPACE.
002840*
002850*    ID ASSIGNMENT, ARRIVAL SEQUENCE, AND TABLE-SEARCH WORK AREAS.
002860 77  WS-NEXT-AUCTION-ID          PIC 9(5)  COMP    VALUE ZERO.
002870 77  WS-ARRIVAL-SEQ              PIC 9(5)  COMP    VALUE ZERO.
002880 77  WS-FOUND-USER-IDX           PIC 9(4)  COMP    VALUE ZERO.
002890 77  WS-FOUND-AUCTION-IDX        PIC 9(4)  COMP    VALUE ZERO.
002900*
002910*    SETTLEMENT ALLOCATION WORK AREAS -- ONE LOT AT A TIME.
002920 77  WS-AVAILABLE-QTY            PIC 9(5)  COMP    VALUE ZERO.
002930 77  WS-WIN-QTY                  PIC 9(5)  COMP    VALUE ZERO.
002940 77  WS-LOT-SOLD-QTY             PIC 9(5)  COMP    VALUE ZERO.
002950 77  WS-LOT-WIN-COUNT            PIC 9(3)  COMP    VALUE ZERO.
002960 77  WS-BID-REVENUE              PIC 9(9)V99 COMP-3 VALUE ZERO.
002970 77  WS-LOT-REVENUE              PIC 9(9)V99 COMP-3 VALUE ZERO.
002980 77  WS-TOTAL-ERRORS             PIC 9(5)  COMP-3  VALUE ZERO.
002990*
003000     COPY AHUSRREC.
003010     COPY AHAUCREC.
003020     COPY AHBIDREC.
003030     COPY AHSETREC.
003040     COPY AHSUMREC.
003050     COPY AHERRREC.
003060     COPY AHRPTLIN.
003070*
003080*    NAME AND AUCTION-ID SEARCH ARGUMENTS FOR 230 AND 420.
003090 01  WS-SEARCH-FIELDS.
003100     05  WS-SEARCH-USERNAME      PIC X(20).
003110     05  WS-SEARCH-AUCTION-ID    PIC 9(5).
003120     05  FILLER                  PIC X(01) VALUE SPACE.
003130*
003140*    REASON TEXT FOR THE ERROR RECORD BEING BUILT BY THE CURRENT
003150*    VALIDATION PARAGRAPH -- MOVED INTO ERR-MESSAGE BY THE
003160*    280/380/480 WRITE-ERROR PARAGRAPHS.
003170 01  WS-ERROR-WORK-AREA.
003180     05  WS-ERR-MSG-TEXT         PIC X(56).
003190     05  FILLER                  PIC X(01) VALUE SPACE.
003200*
003210*    HOLD AREA FOR THE SHUTTLE SORT IN 525-INSERTION-SORT-WORK-
003220*    BIDS -- ONE ENTRY, PULLED OUT OF THE TABLE WHILE ITS SLOT
003230*    IS FOUND BY SHIFTING LOWER-PRIORITY ENTRIES UP.
003240 01  WS-HOLD-WORK-BID-ENTRY.
003250     05  WS-HOLD-SOURCE-IDX      PIC 9(4)  COMP.
003260     05  WS-HOLD-PRICE           PIC 9(5)V99.
003270     05  WS-HOLD-ARRIVAL-SEQ     PIC 9(5)  COMP.
003280     05  FILLER                  PIC X(01) VALUE SPACE.
003290*
003300*    UNIT 1-3 RECORD COUNTS, PRINTED ON THE UNIT 5 TRAILER.
003310 01  WS-USER-TOTALS.
003320     05  WS-USERS-READ           PIC 9(5)  COMP-3  VALUE ZERO.
003330     05  WS-USERS-LOADED         PIC 9(5)  COMP-3  VALUE ZERO.
003340     05  WS-USERS-BLOCKED        PIC 9(5)  COMP-3  VALUE ZERO.
003350     05  WS-USERS-REJECTED       PIC 9(5)  COMP-3  VALUE ZERO.
003360     05  FILLER                  PIC X(01) VALUE SPACE.
003370*
003380 01  WS-AUCTION-TOTALS.
003390     05  WS-AUCTIONS-READ        PIC 9(5)  COMP-3  VALUE ZERO.
003400     05  WS-AUCTIONS-LOADED      PIC 9(5)  COMP-3  VALUE ZERO.
003410     05  WS-AUCTIONS-REJECTED    PIC 9(5)  COMP-3  VALUE ZERO.
003420     05  FILLER                  PIC X(01) VALUE SPACE.
003430*
003440 01  WS-BID-TOTALS.
003450     05  WS-BIDS-READ            PIC 9(5)  COMP-3  VALUE ZERO.
003460     05  WS-BIDS-ACCEPTED        PIC 9(5)  COMP-3  VALUE ZERO.
003470     05  WS-BIDS-REJECTED        PIC 9(5)  COMP-3  VALUE ZERO.
003480     05  FILLER                  PIC X(01) VALUE SPACE.
003490*
003500*    RUN-LEVEL CONTROL TOTALS ACROSS ALL LOTS CLOSED TODAY.
003510 01  WS-RUN-TOTALS.
003520     05  WS-AUCTIONS-CLOSED      PIC 9(3)  COMP-3  VALUE ZERO.
003530     05  WS-RUN-UNITS-SOLD       PIC 9(7)  COMP-3  VALUE ZERO.
003540     05  WS-RUN-REVENUE          PIC 9(9)V99 COMP-3 VALUE ZERO.
003550     05  FILLER                  PIC X(01) VALUE SPACE.
003560*
003570******************************************************************
003580 PROCEDURE DIVISION.
003590******************************************************************
003600*
003610 000-MAIN-PROCESS.
003620     ACCEPT CURRENT-DATE FROM DATE.
003630     ACCEPT CURRENT-TIME FROM TIME.
003640     DISPLAY 'AUCTSETL STARTED -- ' CURRENT-MONTH '/' CURRENT-DAY
003650             '/' CURRENT-YEAR '  ' CURRENT-HOUR ':'
003660             CURRENT-MINUTE.
003670*
003680     PERFORM 100-OPEN-FILES.
003690     PERFORM 200-LOAD-USERS    THRU 290-EXIT.
003700     PERFORM 300-LOAD-AUCTIONS THRU 390-EXIT.
003710     PERFORM 400-LOAD-BIDS     THRU 490-EXIT.
003720     PERFORM 500-CLOSE-AUCTIONS THRU 590-EXIT.
003730     PERFORM 600-PRINT-REPORT  THRU 690-EXIT.
003740     PERFORM 900-CLOSE-FILES.
003750*
003760     DISPLAY 'AUCTSETL ENDED -- RC = ' RETURN-CODE.
003770     GOBACK.
003780*
003790******************************************************************
003800* 100-OPEN-FILES -- OPEN ALL SEVEN FILES.  A BAD OPEN ON ANY
003810* INPUT FILE FORCES ITS EOF SWITCH ON SO THE LOAD PARAGRAPH
003820* BELOW FALLS THROUGH WITHOUT READING; THE RUN STILL CLOSES OUT
003830* AND PRINTS A (MOSTLY EMPTY) REPORT RATHER THAN ABENDING.
003840******************************************************************
003850 100-OPEN-FILES.
003860     OPEN INPUT  USER-FILE AUCTION-FILE BID-FILE
003870          OUTPUT SETTLED-FILE SUMMARY-FILE ERROR-FILE REPORT-FILE.
003880*
003890     IF WS-USER-FILE-STATUS NOT = '00'
003900         DISPLAY 'ERROR OPENING USER FILE. RC: '
003910                 WS-USER-FILE-STATUS
003920         MOVE 16 TO RETURN-CODE
003930         MOVE 'Y' TO WS-USER-EOF
003940     END-IF.
003950     IF WS-AUCTION-FILE-STATUS NOT = '00'
003960         DISPLAY 'ERROR OPENING AUCTION FILE. RC: '
003970                 WS-AUCTION-FILE-STATUS
003980         MOVE 16 TO RETURN-CODE
003990         MOVE 'Y' TO WS-AUCTION-EOF
004000     END-IF.
004010     IF WS-BID-FILE-STATUS NOT = '00'
004020         DISPLAY 'ERROR OPENING BID FILE. RC: ' WS-BID-FILE-STATUS
004030         MOVE 16 TO RETURN-CODE
004040         MOVE 'Y' TO WS-BID-EOF
004050     END-IF.
004060     IF WS-SETTLED-FILE-STATUS NOT = '00'
004070         DISPLAY 'ERROR OPENING SETTLED FILE. RC: '
004080                 WS-SETTLED-FILE-STATUS
004090         MOVE 16 TO RETURN-CODE
004100     END-IF.
004110     IF WS-SUMMARY-FILE-STATUS NOT = '00'
004120         DISPLAY 'ERROR OPENING SUMMARY FILE. RC: '
004130                 WS-SUMMARY-FILE-STATUS
004140         MOVE 16 TO RETURN-CODE
004150     END-IF.
004160     IF WS-ERROR-FILE-STATUS NOT = '00'
004170         DISPLAY 'ERROR OPENING ERROR FILE. RC: '
004180                 WS-ERROR-FILE-STATUS
004190         MOVE 16 TO RETURN-CODE
004200     END-IF.
004210     IF WS-REPORT-FILE-STATUS NOT = '00'
004220         DISPLAY 'ERROR OPENING REPORT FILE. RC: '
004230                 WS-REPORT-FILE-STATUS
004240         MOVE 16 TO RETURN-CODE
004250     END-IF.
004260*
004270******************************************************************
004280* UNIT 1 -- USER VALIDATION AND MAINTENANCE
004290******************************************************************
004300 200-LOAD-USERS.
004310     MOVE ZERO  TO WS-USER-COUNT.
004320     MOVE SPACE TO WS-USER-EOF.
004330     READ USER-FILE INTO USER-RECORD-IN
004340         AT END MOVE 'Y' TO WS-USER-EOF
004350     END-READ.
004360     PERFORM 205-PROCESS-ONE-USER-REC THRU 205-EXIT
004370         UNTIL WS-USER-EOF = 'Y'.
004380     GO TO 290-EXIT.
004390*
004400 205-PROCESS-ONE-USER-REC.
004410     ADD 1 TO WS-USERS-READ.
004420     PERFORM 210-VALIDATE-USER-REC THRU 210-EXIT.
004430     IF WS-USER-VALID = 'Y'
004440         PERFORM 220-APPLY-USER-ACTION THRU 220-EXIT
004450     END-IF.
004460     IF WS-USER-VALID = 'N'
004470         PERFORM 280-WRITE-USER-ERROR
004480     END-IF.
004490     READ USER-FILE INTO USER-RECORD-IN
004500         AT END MOVE 'Y' TO WS-USER-EOF
004510     END-READ.
004520 205-EXIT.
004530     EXIT.
004540*
004550*    FIELD-PRESENCE RULES.  FIRST FAILURE WINS, SAME AS THE
004560*    ORIGINAL ON-LINE VALIDATION THIS BATCH REPLACED.
004570 210-VALIDATE-USER-REC.
004580     MOVE 'Y' TO WS-USER-VALID.
004590     IF USR-USERNAME = SPACES
004600         MOVE 'N' TO WS-USER-VALID
004610         MOVE 'USERNAME CANNOT BE NULL OR EMPTY' TO
004620             WS-ERR-MSG-TEXT
004630         GO TO 210-EXIT
004640     END-IF.
004650     IF USR-PASSWORD = SPACES
004660         MOVE 'N' TO WS-USER-VALID
004670         MOVE 'PASSWORD CANNOT BE NULL OR EMPTY' TO
004680             WS-ERR-MSG-TEXT
004690         GO TO 210-EXIT
004700     END-IF.
004710     IF USR-FIRST-NAME = SPACES
004720         MOVE 'N' TO WS-USER-VALID
004730         MOVE 'FIRST NAME CANNOT BE NULL OR EMPTY' TO
004740             WS-ERR-MSG-TEXT
004750         GO TO 210-EXIT
004760     END-IF.
004770     IF USR-LAST-NAME = SPACES
004780         MOVE 'N' TO WS-USER-VALID
004790         MOVE 'LAST NAME CANNOT BE NULL OR EMPTY' TO
004800             WS-ERR-MSG-TEXT
004810         GO TO 210-EXIT
004820     END-IF.
004830     IF USR-ORG = SPACES
004840         MOVE 'N' TO WS-USER-VALID
004850         MOVE 'ORGANISATION CANNOT BE NULL OR EMPTY' TO
004860             WS-ERR-MSG-TEXT
004870         GO TO 210-EXIT
004880     END-IF.
004890*    07/22/15 NDP (AH-0267) -- CATCH A BAD ACTION CODE HERE
004900*    OF LETTING IT FALL THROUGH TO 220 AS AN UNBLOCK.
004910     IF USR-ACTION NOT = 'A' AND USR-ACTION NOT = 'B'
004920             AND USR-ACTION NOT = 'U'
004930         MOVE 'N' TO WS-USER-VALID
004940         MOVE 'INVALID USER MAINTENANCE ACTION' TO WS-ERR-MSG-TEXT
004950     END-IF.
004960 210-EXIT.
004970     EXIT.
004980*
004990*    ACTION A ADDS THE USER (NEVER AS AN ADMINISTRATOR), B BLOCKS
005000*    AN EXISTING USER, U UNBLOCKS ONE.  220 CAN STILL FAIL THE
005010*    RECORD -- DUPLICATE USERNAME ON ADD, UNKNOWN USERNAME ON
005020*    BLOCK/UNBLOCK -- EVEN THOUGH 210 ALREADY PASSED IT.
005030 220-APPLY-USER-ACTION.
005040     MOVE USR-USERNAME TO WS-SEARCH-USERNAME.
005050     PERFORM 230-FIND-USER-BY-NAME.
005060     IF USR-ACTION-ADD
005070         PERFORM 222-APPLY-ADD-ACTION
005080     ELSE
005090         IF USR-ACTION-BLOCK
005100             PERFORM 224-APPLY-BLOCK-ACTION
005110         ELSE
005120             PERFORM 226-APPLY-UNBLOCK-ACTION
005130         END-IF
005140     END-IF.
005150 220-EXIT.
005160     EXIT.
005170*
005180 222-APPLY-ADD-ACTION.
005190     IF WS-USER-FOUND = 'Y'
005200         MOVE 'N' TO WS-USER-VALID
005210         MOVE 'USERNAME ALREADY EXIST' TO WS-ERR-MSG-TEXT
005220     ELSE
005230         ADD 1 TO WS-USER-COUNT
005240         MOVE USR-ID          TO TAB-USER-ID(WS-USER-COUNT)
005250         MOVE USR-USERNAME    TO TAB-USERNAME(WS-USER-COUNT)
005260         MOVE USR-FIRST-NAME  TO TAB-FIRST-NAME(WS-USER-COUNT)
005270         MOVE USR-LAST-NAME   TO TAB-LAST-NAME(WS-USER-COUNT)
005280         MOVE USR-ORG         TO TAB-ORG(WS-USER-COUNT)
005290         MOVE 'N'             TO TAB-ADMIN-FLAG(WS-USER-COUNT)
005300         MOVE USR-BLOCK-FLAG  TO TAB-BLOCK-FLAG(WS-USER-COUNT)
005310         ADD 1 TO WS-USERS-LOADED
005320     END-IF.
005330*
005340 224-APPLY-BLOCK-ACTION.
005350     IF WS-USER-FOUND = 'N'
005360         MOVE 'N' TO WS-USER-VALID
005370         MOVE 'USER DOESN''T EXIST' TO WS-ERR-MSG-TEXT
005380     ELSE
005390         MOVE 'Y' TO TAB-BLOCK-FLAG(WS-FOUND-USER-IDX)
005400         ADD 1 TO WS-USERS-BLOCKED
005410     END-IF.
005420*
005430 226-APPLY-UNBLOCK-ACTION.
005440     IF WS-USER-FOUND = 'N'
005450         MOVE 'N' TO WS-USER-VALID
005460         MOVE 'USER DOESN''T EXIST' TO WS-ERR-MSG-TEXT
005470     ELSE
005480         MOVE 'N' TO TAB-BLOCK-FLAG(WS-FOUND-USER-IDX)
005490     END-IF.
005500*
005510 280-WRITE-USER-ERROR.
005520     MOVE SPACES          TO ERROR-RECORD-OUT.
005530     MOVE 'USER'          TO ERR-SOURCE.
005540     MOVE USR-USERNAME    TO ERR-KEY.
005550     MOVE WS-ERR-MSG-TEXT TO ERR-MESSAGE.
005560     WRITE ERROR-FILE FROM ERROR-RECORD-OUT.
005570     ADD 1 TO WS-USERS-REJECTED.
005580*
005590*    SHARED USER LOOKUP BY USERNAME -- ALSO USED BY UNITS 2 AND 3.
005600 230-FIND-USER-BY-NAME.
005610     MOVE 'N' TO WS-USER-FOUND.
005620     SET USR-IDX TO 1.
005630     PERFORM 235-SCAN-USER-TABLE THRU 235-EXIT
005640         UNTIL USR-IDX > WS-USER-COUNT OR WS-USER-FOUND = 'Y'.
005650*
005660 235-SCAN-USER-TABLE.
005670     IF TAB-USERNAME(USR-IDX) = WS-SEARCH-USERNAME
005680         MOVE 'Y' TO WS-USER-FOUND
005690         SET WS-FOUND-USER-IDX TO USR-IDX
005700     ELSE
005710         SET USR-IDX UP BY 1
005720     END-IF.
005730 235-EXIT.
005740     EXIT.
005750 290-EXIT.
005760     EXIT.
005770*
005780******************************************************************
005790* UNIT 2 -- AUCTION LOT CREATION
005800******************************************************************
005810 300-LOAD-AUCTIONS.
005820     MOVE ZERO  TO WS-AUCTION-COUNT.
005830     MOVE SPACE TO WS-AUCTION-EOF.
005840     READ AUCTION-FILE INTO AUCTION-RECORD-IN
005850         AT END MOVE 'Y' TO WS-AUCTION-EOF
005860     END-READ.
005870     PERFORM 305-PROCESS-ONE-AUCTION-REC THRU 305-EXIT
005880         UNTIL WS-AUCTION-EOF = 'Y'.
005890     GO TO 390-EXIT.
005900*
005910 305-PROCESS-ONE-AUCTION-REC.
005920     ADD 1 TO WS-AUCTIONS-READ.
005930     PERFORM 310-VALIDATE-AUCTION-REC THRU 310-EXIT.
005940     IF WS-AUC-VALID = 'Y'
005950         PERFORM 320-STORE-AUCTION-LOT
005960     ELSE
005970         PERFORM 380-WRITE-AUCTION-ERROR
005980     END-IF.
005990     READ AUCTION-FILE INTO AUCTION-RECORD-IN
006000         AT END MOVE 'Y' TO WS-AUCTION-EOF
006010     END-READ.
006020 305-EXIT.
006030     EXIT.
006040*
006050 310-VALIDATE-AUCTION-REC.
006060     MOVE 'Y' TO WS-AUC-VALID.
006070     MOVE AUC-OWNER-NAME TO WS-SEARCH-USERNAME.
006080     PERFORM 230-FIND-USER-BY-NAME.
006090     IF WS-USER-FOUND = 'N'
006100         MOVE 'N' TO WS-AUC-VALID
006110         MOVE 'OWNER NAME CANNOT BE NULL' TO WS-ERR-MSG-TEXT
006120         GO TO 310-EXIT
006130     END-IF.
006140     IF AUC-SYMBOL = SPACES
006150         MOVE 'N' TO WS-AUC-VALID
006160         MOVE 'SYMBOL CANNOT BE NULL OR EMPTY' TO WS-ERR-MSG-TEXT
006170         GO TO 310-EXIT
006180     END-IF.
006190     IF AUC-MIN-PRICE = ZERO
006200         MOVE 'N' TO WS-AUC-VALID
006210         MOVE 'MINIMUM PRICE MUST BE GREATER THAN ZERO' TO
006220             WS-ERR-MSG-TEXT
006230         GO TO 310-EXIT
006240     END-IF.
006250     IF AUC-QUANTITY = ZERO
006260         MOVE 'N' TO WS-AUC-VALID
006270         MOVE 'QUANTITY MUST BE GREATER THAN ZERO' TO
006280             WS-ERR-MSG-TEXT
006290     END-IF.
006300 310-EXIT.
006310     EXIT.
006320*
006330*    AUCTION IDS ARE ASSIGNED FROM A RUN-WIDE COUNTER, NOT TAKEN
006340*    FROM THE INPUT RECORD -- THE INPUT AUC-ID IS ADVISORY ONLY.
006350 320-STORE-AUCTION-LOT.
006360     ADD 1 TO WS-NEXT-AUCTION-ID.
006370     ADD 1 TO WS-AUCTION-COUNT.
006380     MOVE WS-NEXT-AUCTION-ID TO TAB-AUC-ID(WS-AUCTION-COUNT).
006390     MOVE TAB-USER-ID(WS-FOUND-USER-IDX) TO
006400         TAB-AUC-OWNER-ID(WS-AUCTION-COUNT).
006410     MOVE AUC-OWNER-NAME TO TAB-AUC-OWNER-NAME(WS-AUCTION-COUNT).
006420     MOVE AUC-SYMBOL     TO TAB-AUC-SYMBOL(WS-AUCTION-COUNT).
006430     MOVE AUC-MIN-PRICE  TO TAB-AUC-MIN-PRICE(WS-AUCTION-COUNT).
006440     MOVE AUC-QUANTITY   TO TAB-AUC-QUANTITY(WS-AUCTION-COUNT).
006450     MOVE 'O'            TO TAB-AUC-STATUS(WS-AUCTION-COUNT).
006460     MOVE ZERO TO TAB-AUC-SOLD-QTY(WS-AUCTION-COUNT).
006470     MOVE ZERO TO TAB-AUC-REVENUE(WS-AUCTION-COUNT).
006480     MOVE ZERO TO TAB-AUC-WIN-COUNT(WS-AUCTION-COUNT).
006490     ADD 1 TO WS-AUCTIONS-LOADED.
006500*
006510 380-WRITE-AUCTION-ERROR.
006520     MOVE SPACES          TO ERROR-RECORD-OUT.
006530     MOVE 'AUCT'          TO ERR-SOURCE.
006540     MOVE AUC-SYMBOL      TO ERR-KEY.
006550     MOVE WS-ERR-MSG-TEXT TO ERR-MESSAGE.
006560     WRITE ERROR-FILE FROM ERROR-RECORD-OUT.
006570     ADD 1 TO WS-AUCTIONS-REJECTED.
006580 390-EXIT.
006590     EXIT.
006600*
006610******************************************************************
006620* UNIT 3 -- BID VALIDATION AND CAPTURE
006630******************************************************************
006640 400-LOAD-BIDS.
006650     MOVE ZERO  TO WS-BID-COUNT.
006660     MOVE SPACE TO WS-BID-EOF.
006670     READ BID-FILE INTO BID-RECORD-IN
006680         AT END MOVE 'Y' TO WS-BID-EOF
006690     END-READ.
006700     PERFORM 405-PROCESS-ONE-BID-REC THRU 405-EXIT
006710         UNTIL WS-BID-EOF = 'Y'.
006720     GO TO 490-EXIT.
006730*
006740 405-PROCESS-ONE-BID-REC.
006750     ADD 1 TO WS-BIDS-READ.
006760     PERFORM 410-VALIDATE-BID-REC THRU 410-EXIT.
006770     IF WS-BID-VALID = 'Y'
006780         PERFORM 430-STORE-BID
006790     ELSE
006800         PERFORM 480-WRITE-BID-ERROR
006810     END-IF.
006820     READ BID-FILE INTO BID-RECORD-IN
006830         AT END MOVE 'Y' TO WS-BID-EOF
006840     END-READ.
006850 405-EXIT.
006860     EXIT.
006870*
006880 410-VALIDATE-BID-REC.
006890     MOVE 'Y' TO WS-BID-VALID.
006900     MOVE BID-AUCTION-ID TO WS-SEARCH-AUCTION-ID.
006910     PERFORM 420-FIND-AUCTION-BY-ID.
006920     IF WS-AUCTION-FOUND = 'N'
006930         MOVE 'N' TO WS-BID-VALID
006940         MOVE 'AUCTION DOESN''T EXIST' TO WS-ERR-MSG-TEXT
006950         GO TO 410-EXIT
006960     END-IF.
006970     IF TAB-AUC-STATUS(WS-FOUND-AUCTION-IDX) NOT = 'O'
006980         MOVE 'N' TO WS-BID-VALID
006990         MOVE 'AUCTION ALREADY CLOSED' TO WS-ERR-MSG-TEXT
007000         GO TO 410-EXIT
007010     END-IF.
007020     MOVE BID-BIDDER-NAME TO WS-SEARCH-USERNAME.
007030     PERFORM 230-FIND-USER-BY-NAME.
007040     IF WS-USER-FOUND = 'N'
007050         MOVE 'N' TO WS-BID-VALID
007060         MOVE 'USER DOESN''T EXIST' TO WS-ERR-MSG-TEXT
007070         GO TO 410-EXIT
007080     END-IF.
007090     IF TAB-BLOCK-FLAG(WS-FOUND-USER-IDX) = 'Y'
007100         MOVE 'N' TO WS-BID-VALID
007110         MOVE 'USER IS BLOCKED' TO WS-ERR-MSG-TEXT
007120         GO TO 410-EXIT
007130     END-IF.
007140     IF TAB-USER-ID(WS-FOUND-USER-IDX) =
007150             TAB-AUC-OWNER-ID(WS-FOUND-AUCTION-IDX)
007160         MOVE 'N' TO WS-BID-VALID
007170         MOVE 'CANNOT BID ON OWNED AUCTION' TO WS-ERR-MSG-TEXT
007180         GO TO 410-EXIT
007190     END-IF.
007200     IF BID-QUANTITY < 1
007210         MOVE 'N' TO WS-BID-VALID
007220         MOVE 'BID QTY MUST BE 1 TO LOT QUANTITY' TO
007230             WS-ERR-MSG-TEXT
007240         GO TO 410-EXIT
007250     END-IF.
007260*    03/14/12 KAS (AH-0233) -- THIS USED TO COMPARE BID-QUANTITY
007270*    AGAINST TAB-AUC-MIN-PRICE.  FIXED TO COMPARE AGAINST THE
007280*    LOT QUANTITY, WHICH IS WHAT THE RULE ACTUALLY SAYS.
007290     IF BID-QUANTITY > TAB-AUC-QUANTITY(WS-FOUND-AUCTION-IDX)
007300         MOVE 'N' TO WS-BID-VALID
007310         MOVE 'BID QTY MUST BE 1 TO LOT QUANTITY' TO
007320             WS-ERR-MSG-TEXT
007330         GO TO 410-EXIT
007340     END-IF.
007350     IF BID-PRICE < TAB-AUC-MIN-PRICE(WS-FOUND-AUCTION-IDX)
007360         MOVE 'N' TO WS-BID-VALID
007370         MOVE 'PRICE MUST BE AT OR ABOVE THE MINIMUM PRICE' TO
007380             WS-ERR-MSG-TEXT
007390     END-IF.
007400 410-EXIT.
007410     EXIT.
007420*
007430*    SHARED AUCTION LOOKUP BY ID -- ALSO USED BY UNIT 4.
007440 420-FIND-AUCTION-BY-ID.
007450     MOVE 'N' TO WS-AUCTION-FOUND.
007460     SET AUC-IDX TO 1.
007470     PERFORM 425-SCAN-AUCTION-TABLE THRU 425-EXIT
007480         UNTIL AUC-IDX > WS-AUCTION-COUNT
007490         OR WS-AUCTION-FOUND = 'Y'.
007500*
007510 425-SCAN-AUCTION-TABLE.
007520     IF TAB-AUC-ID(AUC-IDX) = WS-SEARCH-AUCTION-ID
007530         MOVE 'Y' TO WS-AUCTION-FOUND
007540         SET WS-FOUND-AUCTION-IDX TO AUC-IDX
007550     ELSE
007560         SET AUC-IDX UP BY 1
007570     END-IF.
007580 425-EXIT.
007590     EXIT.
007600*
007610*    ATTACH THE BID TO THE RUN-WIDE BID TABLE IN ARRIVAL ORDER.
007620*    11/14/91 RJT (AH-0016) -- THE ARRIVAL-SEQ STAMP IS WHAT LETS
007630*    520-SORT-LOT-BIDS BREAK PRICE TIES IN ARRIVAL ORDER LATER.
007640 430-STORE-BID.
007650     ADD 1 TO WS-BID-COUNT.
007660     ADD 1 TO WS-ARRIVAL-SEQ.
007670     MOVE BID-AUCTION-ID  TO TAB-BID-AUCTION-ID(WS-BID-COUNT).
007680     MOVE TAB-USER-ID(WS-FOUND-USER-IDX) TO
007690         TAB-BID-BIDDER-ID(WS-BID-COUNT).
007700     MOVE BID-BIDDER-NAME TO TAB-BID-BIDDER-NAME(WS-BID-COUNT).
007710     MOVE BID-QUANTITY    TO TAB-BID-QUANTITY(WS-BID-COUNT).
007720     MOVE BID-PRICE       TO TAB-BID-PRICE(WS-BID-COUNT).
007730     MOVE WS-ARRIVAL-SEQ  TO TAB-BID-ARRIVAL-SEQ(WS-BID-COUNT).
007740     MOVE 'LOST'          TO TAB-BID-STATE(WS-BID-COUNT).
007750     MOVE ZERO TO TAB-BID-WIN-QUANTITY(WS-BID-COUNT).
007760     ADD 1 TO WS-BIDS-ACCEPTED.
007770*
007780 480-WRITE-BID-ERROR.
007790     MOVE SPACES          TO ERROR-RECORD-OUT.
007800     MOVE 'BID '          TO ERR-SOURCE.
007810     MOVE BID-BIDDER-NAME TO ERR-KEY.
007820     MOVE WS-ERR-MSG-TEXT TO ERR-MESSAGE.
007830     WRITE ERROR-FILE FROM ERROR-RECORD-OUT.
007840     ADD 1 TO WS-BIDS-REJECTED.
007850 490-EXIT.
007860     EXIT.
007870*
007880******************************************************************
007890* UNIT 4 -- AUCTION CLOSE AND SETTLEMENT
007900******************************************************************
007910 500-CLOSE-AUCTIONS.
007920     SET AUC-IDX TO 1.
007930     PERFORM 510-CLOSE-ONE-AUCTION THRU 510-EXIT
007940         UNTIL AUC-IDX > WS-AUCTION-COUNT.
007950     GO TO 590-EXIT.
007960*
007970*    11/18/19 NDP (AH-0268) -- THIS PARAGRAPH USED TO SETTLE
007980*    EVERY ENTRY IN THE AUCTION TABLE UNCONDITIONALLY.  A LOT
007990*    CLOSED EARLIER IN THE SAME RUN -- THERE IS NO WAY TO GET
008000*    ONE TODAY, BUT THE RULE IS CHECKED ANYWAY -- IS NOW
008010*    REJECTED INSTEAD OF BEING SETTLED A SECOND TIME.
008020 510-CLOSE-ONE-AUCTION.
008030     IF NOT TAB-AUC-OPENED(AUC-IDX)
008040         PERFORM 512-WRITE-CLOSE-ERROR
008050     ELSE
008060         MOVE ZERO TO WS-LOT-SOLD-QTY
008070         MOVE ZERO TO WS-LOT-REVENUE
008080         MOVE ZERO TO WS-LOT-WIN-COUNT
008090         MOVE ZERO TO WS-AVAILABLE-QTY
008100         PERFORM 520-SORT-LOT-BIDS
008110         PERFORM 530-ALLOCATE-LOT-BIDS
008120         PERFORM 540-WRITE-SETTLED-RECORDS
008130         MOVE 'C' TO TAB-AUC-STATUS(AUC-IDX)
008140         MOVE WS-LOT-SOLD-QTY TO TAB-AUC-SOLD-QTY(AUC-IDX)
008150         MOVE WS-LOT-REVENUE  TO TAB-AUC-REVENUE(AUC-IDX)
008160         MOVE WS-LOT-WIN-COUNT TO TAB-AUC-WIN-COUNT(AUC-IDX)
008170         PERFORM 550-WRITE-SUMMARY-RECORD
008180         ADD WS-LOT-SOLD-QTY TO WS-RUN-UNITS-SOLD
008190         ADD WS-LOT-REVENUE  TO WS-RUN-REVENUE
008200         ADD 1 TO WS-AUCTIONS-CLOSED
008210     END-IF.
008220     SET AUC-IDX UP BY 1.
008230 510-EXIT.
008240     EXIT.
008250*
008260 512-WRITE-CLOSE-ERROR.
008270     MOVE SPACES                  TO ERROR-RECORD-OUT.
008280     MOVE 'AUCT'                  TO ERR-SOURCE.
008290     MOVE TAB-AUC-SYMBOL(AUC-IDX) TO ERR-KEY.
008300     MOVE 'AUCTION ALREADY CLOSED' TO ERR-MESSAGE.
008310     WRITE ERROR-FILE FROM ERROR-RECORD-OUT.
008320     ADD 1 TO WS-AUCTIONS-REJECTED.
008330*
008340*    09/30/09 KAS (AH-0201) -- GATHER THIS LOT'S BIDS OUT OF THE
008350*    RUN-WIDE WS-BID-TABLE INTO THE SCRATCH WS-WORK-BID-TABLE SO
008360*    THE SORT AND ALLOCATION BELOW ONLY TOUCH THIS LOT'S ROWS.
008370 520-SORT-LOT-BIDS.
008380     MOVE ZERO TO WS-WORK-BID-COUNT.
008390     SET BID-IDX TO 1.
008400     PERFORM 522-GATHER-LOT-BID THRU 522-EXIT
008410         UNTIL BID-IDX > WS-BID-COUNT.
008420     PERFORM 525-INSERTION-SORT-WORK-BIDS.
008430*
008440 522-GATHER-LOT-BID.
008450     IF TAB-BID-AUCTION-ID(BID-IDX) = TAB-AUC-ID(AUC-IDX)
008460         ADD 1 TO WS-WORK-BID-COUNT
008470         SET WORK-BID-SOURCE-IDX(WS-WORK-BID-COUNT) TO BID-IDX
008480         MOVE TAB-BID-PRICE(BID-IDX) TO
008490             WORK-BID-PRICE(WS-WORK-BID-COUNT)
008500         MOVE TAB-BID-ARRIVAL-SEQ(BID-IDX) TO
008510             WORK-BID-ARRIVAL-SEQ(WS-WORK-BID-COUNT)
008520     END-IF.
008530     SET BID-IDX UP BY 1.
008540 522-EXIT.
008550     EXIT.
008560*
008570*    STABLE INSERTION SORT, PRICE DESCENDING, TIES BROKEN BY
008580*    EARLIER ARRIVAL SEQUENCE.  ADAPTED FROM THE SHOP'S USUAL
008590*    SHUTTLE SORT -- SEE WRK-IDX/WRK-SHIFT-IDX IN AHBIDREC.
008600 525-INSERTION-SORT-WORK-BIDS.
008610     IF WS-WORK-BID-COUNT > 1
008620         SET WRK-IDX TO 2
008630         PERFORM 526-INSERT-ONE-WORK-BID THRU 526-EXIT
008640             UNTIL WRK-IDX > WS-WORK-BID-COUNT
008650     END-IF.
008660*
008670 526-INSERT-ONE-WORK-BID.
008680     MOVE WORK-BID-SOURCE-IDX(WRK-IDX)  TO WS-HOLD-SOURCE-IDX.
008690     MOVE WORK-BID-PRICE(WRK-IDX)       TO WS-HOLD-PRICE.
008700     MOVE WORK-BID-ARRIVAL-SEQ(WRK-IDX) TO WS-HOLD-ARRIVAL-SEQ.
008710     SET WRK-SHIFT-IDX TO WRK-IDX.
008720     PERFORM 527-SHIFT-ONE-WORK-BID THRU 527-EXIT
008730         UNTIL WRK-SHIFT-IDX = 1
008740         OR WORK-BID-PRICE(WRK-SHIFT-IDX - 1) > WS-HOLD-PRICE
008750         OR (WORK-BID-PRICE(WRK-SHIFT-IDX - 1) = WS-HOLD-PRICE
008760         AND WORK-BID-ARRIVAL-SEQ(WRK-SHIFT-IDX - 1) <
008770             WS-HOLD-ARRIVAL-SEQ).
008780     MOVE WS-HOLD-SOURCE-IDX TO
008790         WORK-BID-SOURCE-IDX(WRK-SHIFT-IDX).
008800     MOVE WS-HOLD-PRICE       TO WORK-BID-PRICE(WRK-SHIFT-IDX).
008810     MOVE WS-HOLD-ARRIVAL-SEQ TO
008820         WORK-BID-ARRIVAL-SEQ(WRK-SHIFT-IDX).
008830     SET WRK-IDX UP BY 1.
008840 526-EXIT.
008850     EXIT.
008860*
008870 527-SHIFT-ONE-WORK-BID.
008880     MOVE WORK-BID-SOURCE-IDX(WRK-SHIFT-IDX - 1) TO
008890         WORK-BID-SOURCE-IDX(WRK-SHIFT-IDX).
008900     MOVE WORK-BID-PRICE(WRK-SHIFT-IDX - 1) TO
008910         WORK-BID-PRICE(WRK-SHIFT-IDX).
008920     MOVE WORK-BID-ARRIVAL-SEQ(WRK-SHIFT-IDX - 1) TO
008930         WORK-BID-ARRIVAL-SEQ(WRK-SHIFT-IDX).
008940     SET WRK-SHIFT-IDX DOWN BY 1.
008950 527-EXIT.
008960     EXIT.
008970*
008980*    GREEDY ALLOCATION, HIGH PRICE FIRST.  BECAUSE THE WORK TABLE
008990*    IS ALREADY PRICE-DESCENDING, THE WINNERS COME OUT AS A
009000*    CONTIGUOUS PREFIX -- NO SEPARATE RE-SORT IS NEEDED BEFORE
009010*    540-WRITE-SETTLED-RECORDS WRITES WINNERS AHEAD OF LOSERS.
009020 530-ALLOCATE-LOT-BIDS.
009030     MOVE TAB-AUC-QUANTITY(AUC-IDX) TO WS-AVAILABLE-QTY.
009040     SET WRK-IDX TO 1.
009050     PERFORM 532-ALLOCATE-ONE-BID THRU 532-EXIT
009060         UNTIL WRK-IDX > WS-WORK-BID-COUNT.
009070*
009080 532-ALLOCATE-ONE-BID.
009090     SET BID-IDX TO WORK-BID-SOURCE-IDX(WRK-IDX).
009100     IF WS-AVAILABLE-QTY > 0
009110         IF TAB-BID-QUANTITY(BID-IDX) > WS-AVAILABLE-QTY
009120             MOVE WS-AVAILABLE-QTY TO WS-WIN-QTY
009130         ELSE
009140             MOVE TAB-BID-QUANTITY(BID-IDX) TO WS-WIN-QTY
009150         END-IF
009160         MOVE 'WIN '  TO TAB-BID-STATE(BID-IDX)
009170         MOVE WS-WIN-QTY TO TAB-BID-WIN-QUANTITY(BID-IDX)
009180         COMPUTE WS-BID-REVENUE =
009190             WS-WIN-QTY * TAB-BID-PRICE(BID-IDX)
009200         ADD WS-WIN-QTY      TO WS-LOT-SOLD-QTY
009210         ADD WS-BID-REVENUE  TO WS-LOT-REVENUE
009220         ADD 1               TO WS-LOT-WIN-COUNT
009230         SUBTRACT WS-WIN-QTY FROM WS-AVAILABLE-QTY
009240     ELSE
009250         MOVE 'LOST' TO TAB-BID-STATE(BID-IDX)
009260         MOVE ZERO   TO TAB-BID-WIN-QUANTITY(BID-IDX)
009270     END-IF.
009280     SET WRK-IDX UP BY 1.
009290 532-EXIT.
009300     EXIT.
009310*
009320*    04/09/04 MHO (AH-0151) -- MOVES TAB-BID-STATE STRAIGHT ACROSS
009330*    TO SET-BID-STATE RATHER THAN RE-DERIVING WIN/LOST FROM THE
009340*    WIN-QUANTITY FIELD.
009350 540-WRITE-SETTLED-RECORDS.
009360     SET WRK-IDX TO 1.
009370     PERFORM 542-WRITE-ONE-SETTLED-REC THRU 542-EXIT
009380         UNTIL WRK-IDX > WS-WORK-BID-COUNT.
009390*
009400 542-WRITE-ONE-SETTLED-REC.
009410     SET BID-IDX TO WORK-BID-SOURCE-IDX(WRK-IDX).
009420     MOVE SPACES TO SETTLED-RECORD-OUT.
009430     MOVE TAB-AUC-ID(AUC-IDX)          TO SET-AUCTION-ID.
009440     MOVE TAB-BID-BIDDER-ID(BID-IDX)   TO SET-BIDDER-ID.
009450     MOVE TAB-BID-BIDDER-NAME(BID-IDX) TO SET-BIDDER-NAME.
009460     MOVE TAB-BID-QUANTITY(BID-IDX)    TO SET-QUANTITY.
009470     MOVE TAB-BID-PRICE(BID-IDX)       TO SET-PRICE.
009480     MOVE TAB-BID-WIN-QUANTITY(BID-IDX) TO SET-WIN-QUANTITY.
009490     MOVE TAB-BID-STATE(BID-IDX)       TO SET-STATE.
009500     WRITE SETTLED-FILE FROM SETTLED-RECORD-OUT.
009510     SET WRK-IDX UP BY 1.
009520 542-EXIT.
009530     EXIT.
009540*
009550 550-WRITE-SUMMARY-RECORD.
009560     MOVE SPACES              TO SUMMARY-RECORD-OUT.
009570     MOVE TAB-AUC-ID(AUC-IDX) TO SUM-AUCTION-ID.
009580     MOVE TAB-AUC-SYMBOL(AUC-IDX) TO SUM-SYMBOL.
009590     MOVE 'C'                 TO SUM-STATUS.
009600     MOVE WS-LOT-SOLD-QTY     TO SUM-SOLD-QUANTITY.
009610     MOVE WS-LOT-REVENUE      TO SUM-TOTAL-REVENUE.
009620     MOVE WS-LOT-WIN-COUNT    TO SUM-WINNING-BIDS.
009630     WRITE SUMMARY-FILE FROM SUMMARY-RECORD-OUT.
009640 590-EXIT.
009650     EXIT.
009660*
009670******************************************************************
009680* UNIT 5 -- CLOSING-SUMMARY REPORT
009690******************************************************************
009700 600-PRINT-REPORT.
009710     PERFORM 610-PRINT-PAGE-HEADING.
009720     SET AUC-IDX TO 1.
009730     PERFORM 620-PRINT-AUCTION-DETAIL-LINE THRU 620-EXIT
009740         UNTIL AUC-IDX > WS-AUCTION-COUNT.
009750     PERFORM 630-PRINT-RUN-TOTALS-LINE.
009760     PERFORM 640-PRINT-TRAILER-COUNTS.
009770     GO TO 690-EXIT.
009780*
009790 610-PRINT-PAGE-HEADING.
009800     MOVE SPACES          TO RPT-HEADING-1.
009810     MOVE CURRENT-MONTH   TO RPT-HDG-MM.
009820     MOVE CURRENT-DAY     TO RPT-HDG-DD.
009830     MOVE CURRENT-YEAR    TO RPT-HDG-YY.
009840     WRITE REPORT-FILE FROM RPT-HEADING-1
009850         AFTER ADVANCING PAGE.
009860     MOVE SPACES          TO RPT-COLUMN-HEADS.
009870     WRITE REPORT-FILE FROM RPT-COLUMN-HEADS
009880         AFTER ADVANCING 2 LINES.
009890*
009900 620-PRINT-AUCTION-DETAIL-LINE.
009910     IF TAB-AUC-STATUS(AUC-IDX) = 'C'
009920         MOVE SPACES TO RPT-DETAIL-LINE
009930         MOVE TAB-AUC-ID(AUC-IDX)       TO RPT-DTL-AUCTION-ID
009940         MOVE TAB-AUC-SYMBOL(AUC-IDX)   TO RPT-DTL-SYMBOL
009950         MOVE TAB-AUC-SOLD-QTY(AUC-IDX) TO RPT-DTL-SOLD-QTY
009960         MOVE TAB-AUC-REVENUE(AUC-IDX)  TO RPT-DTL-REVENUE
009970         MOVE TAB-AUC-WIN-COUNT(AUC-IDX) TO RPT-DTL-WINNING-BIDS
009980         WRITE REPORT-FILE FROM RPT-DETAIL-LINE
009990             AFTER ADVANCING 1 LINE
010000     END-IF.
010010     SET AUC-IDX UP BY 1.
010020 620-EXIT.
010030     EXIT.
010040*
010050 630-PRINT-RUN-TOTALS-LINE.
010060     MOVE SPACES              TO RPT-TOTALS-LINE.
010070     MOVE WS-AUCTIONS-CLOSED  TO RPT-TOT-AUCTIONS-CLOSED.
010080     MOVE WS-RUN-UNITS-SOLD   TO RPT-TOT-UNITS-SOLD.
010090     MOVE WS-RUN-REVENUE      TO RPT-TOT-REVENUE.
010100     WRITE REPORT-FILE FROM RPT-TOTALS-LINE
010110         AFTER ADVANCING 2 LINES.
010120*
010130 640-PRINT-TRAILER-COUNTS.
010140     MOVE SPACES              TO RPT-TRAILER-LINE.
010150     MOVE 'USERS:        '    TO RPT-TRL-LABEL.
010160     MOVE WS-USERS-READ       TO RPT-TRL-READ.
010170     MOVE WS-USERS-LOADED     TO RPT-TRL-LOADED.
010180     MOVE WS-USERS-REJECTED   TO RPT-TRL-REJECTED.
010190     WRITE REPORT-FILE FROM RPT-TRAILER-LINE
010200         AFTER ADVANCING 2 LINES.
010210     MOVE SPACES              TO RPT-TRAILER-LINE.
010220     MOVE 'AUCTIONS:     '    TO RPT-TRL-LABEL.
010230     MOVE WS-AUCTIONS-READ    TO RPT-TRL-READ.
010240     MOVE WS-AUCTIONS-LOADED  TO RPT-TRL-LOADED.
010250     MOVE WS-AUCTIONS-REJECTED TO RPT-TRL-REJECTED.
010260     WRITE REPORT-FILE FROM RPT-TRAILER-LINE
010270         AFTER ADVANCING 1 LINE.
010280     MOVE SPACES              TO RPT-TRAILER-LINE.
010290     MOVE 'BIDS:         '    TO RPT-TRL-LABEL.
010300     MOVE WS-BIDS-READ        TO RPT-TRL-READ.
010310     MOVE WS-BIDS-ACCEPTED    TO RPT-TRL-LOADED.
010320     MOVE WS-BIDS-REJECTED    TO RPT-TRL-REJECTED.
010330     WRITE REPORT-FILE FROM RPT-TRAILER-LINE
010340         AFTER ADVANCING 1 LINE.
010350     COMPUTE WS-TOTAL-ERRORS =
010360         WS-USERS-REJECTED + WS-AUCTIONS-REJECTED +
010370         WS-BIDS-REJECTED.
010380     MOVE SPACES              TO RPT-ERROR-TOTAL-LINE.
010390     MOVE WS-TOTAL-ERRORS     TO RPT-TRL-ERROR-COUNT.
010400     WRITE REPORT-FILE FROM RPT-ERROR-TOTAL-LINE
010410         AFTER ADVANCING 2 LINES.
010420 690-EXIT.
010430     EXIT.
010440*
010450******************************************************************
010460* 900-CLOSE-FILES
010470******************************************************************
010480 900-CLOSE-FILES.
010490     CLOSE USER-FILE AUCTION-FILE BID-FILE
010500           SETTLED-FILE SUMMARY-FILE ERROR-FILE REPORT-FILE.
