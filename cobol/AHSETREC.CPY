001000******************************************************************
001010* AHSETREC  --  SETTLED-BID OUTPUT RECORD
001020* AUCTION HOUSE SETTLEMENT BATCH  --  UNIT 4 OUTPUT
001030******************************************************************
001040*
001050* ONE SETTLED-RECORD-OUT IS WRITTEN TO THE SETTLED FILE
001060* FOR EVERY BID ATTACHED TO A CLOSED LOT -- WINNERS IN
001070* PRICE-DESCENDING ORDER FIRST, THEN LOSERS.
001080*
001090* CHANGE HISTORY
001100* --------  ----  -----------------------------------  ------
001110* DATE      BY    DESCRIPTION                          TICKET
001120* --------  ----  -----------------------------------  ------
001130* 04/04/88  DWS   ORIGINAL LAYOUT.                                AH-0004 
001140* 06/09/98  PLC   Y2K REVIEW -- NO CHANGE REQUIRED.               AH-0099 
001150* 09/30/09  KAS   NO FIELD CHANGES, HEADER STANDARDIZED.          AH-0201 
001160******************************************************************
001170*
001180 01  SETTLED-RECORD-OUT.
001190     05  SET-AUCTION-ID              PIC 9(5).
001200     05  SET-BIDDER-ID               PIC 9(5).
001210     05  SET-BIDDER-NAME             PIC X(20).
001220     05  SET-QUANTITY                PIC 9(5).
001230     05  SET-PRICE                   PIC 9(5)V99.
001240     05  SET-STATE-AND-FILLER.
001250         10  SET-STATE               PIC X(04).
001260             88  SET-STATE-IS-WIN        VALUE 'WIN '.
001270             88  SET-STATE-IS-LOST       VALUE 'LOST'.
001280     05  SET-WIN-QUANTITY            PIC 9(5).
001290     05  FILLER                      PIC X(01).
