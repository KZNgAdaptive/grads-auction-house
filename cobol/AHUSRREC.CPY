001000******************************************************************
001010* AHUSRREC  --  USER MASTER RECORD / IN-MEMORY USER TABLE
001020* AUCTION HOUSE SETTLEMENT BATCH  --  UNIT 1 REFERENCE DATA
001030******************************************************************
001040*
001050* 01 USER-RECORD-IN    98-BYTE RECORD READ FROM THE USERS
001060*                      INPUT FILE (LINE SEQUENTIAL, UNIT 1).
001070* 01 WS-USER-TABLE     IN-MEMORY TABLE OF LOADED TRADERS,
001080*                      SEARCHED BY USERNAME FROM UNITS 2,
001090*                      3 AND 4.  WS-USER-COUNT (DEFINED IN
001100*                      THE CALLING PROGRAM AHEAD OF THIS
001110*                      COPY) CONTROLS THE OCCURS DEPENDING
001120*                      ON CLAUSE BELOW.
001130*
001140* CHANGE HISTORY
001150* --------  ----  -----------------------------------  ------
001160* DATE      BY    DESCRIPTION                          TICKET
001170* --------  ----  -----------------------------------  ------
001180* 03/14/88  DWS   ORIGINAL LAYOUT.                                AH-0001 
001190* 11/02/91  RJT   ADDED USR-ORG TO SUPPORT MULTI-FIRM             AH-0014 
001200*                 TRADING DESKS.                                  AH-0014 
001210* 06/09/98  PLC   Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS            AH-0099 
001220*                 IN THIS MEMBER, NO CHANGE REQUIRED.             AH-0099 
001230* 09/30/09  KAS   ADDED TAB-ORG, WIDENED FILLER PAD.              AH-0201 
001240******************************************************************
001250*
001260 01  USER-RECORD-IN.
001270     05  USR-ID                      PIC 9(5).
001280     05  USR-USERNAME                PIC X(20).
001290     05  USR-PASSWORD                PIC X(20).
001300     05  USR-FIRST-NAME              PIC X(15).
001310     05  USR-LAST-NAME               PIC X(15).
001320     05  USR-ORG                     PIC X(20).
001330     05  USR-ADMIN-FLAG              PIC X(01).
001340         88  USR-IS-ADMIN            VALUE 'Y'.
001350         88  USR-NOT-ADMIN           VALUE 'N'.
001360     05  USR-BLOCK-FLAG              PIC X(01).
001370         88  USR-IS-BLOCKED          VALUE 'Y'.
001380         88  USR-NOT-BLOCKED         VALUE 'N'.
001390     05  USR-ACTION                  PIC X(01).
001400         88  USR-ACTION-ADD          VALUE 'A'.
001410         88  USR-ACTION-BLOCK        VALUE 'B'.
001420         88  USR-ACTION-UNBLOCK      VALUE 'U'.
001430*
001440* WS-USER-COUNT IS DEFINED IN THE CALLING PROGRAM'S TABLE
001450* COUNTER GROUP, AHEAD OF THIS COPY MEMBER.
001460 01  WS-USER-TABLE.
001470     05  USER-TABLE-ENTRY
001480             OCCURS 1 TO 500 TIMES DEPENDING ON WS-USER-COUNT
001490             INDEXED BY USR-IDX.
001500         10  TAB-USER-ID             PIC 9(5).
001510         10  TAB-USERNAME            PIC X(20).
001520         10  TAB-FIRST-NAME          PIC X(15).
001530         10  TAB-LAST-NAME           PIC X(15).
001540         10  TAB-ORG                 PIC X(20).
001550         10  TAB-STATUS-GROUP.
001560             15  TAB-ADMIN-FLAG      PIC X(01).
001570                 88  TAB-IS-ADMIN        VALUE 'Y'.
001580                 88  TAB-NOT-ADMIN       VALUE 'N'.
001590             15  TAB-BLOCK-FLAG      PIC X(01).
001600                 88  TAB-IS-BLOCKED      VALUE 'Y'.
001610                 88  TAB-NOT-BLOCKED     VALUE 'N'.
001620         10  FILLER                  PIC X(07).
