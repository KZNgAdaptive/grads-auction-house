001000******************************************************************
001010* AHRPTLIN  --  CLOSING-SUMMARY REPORT PRINT LINES
001020* AUCTION HOUSE SETTLEMENT BATCH  --  UNIT 5 OUTPUT, 132 COL
001030******************************************************************
001040*
001050* RPT-HEADING-1       PAGE HEADING AND RUN DATE
001060* RPT-COLUMN-HEADS    COLUMN HEADING LINE
001070* RPT-DETAIL-LINE     ONE LINE PER CLOSED AUCTION
001080* RPT-TOTALS-LINE     RUN-LEVEL CONTROL TOTALS
001090* RPT-TRAILER-LINE    UNIT 1-3 RECORD COUNTS AND ERROR COUNT
001100*
001110* CHANGE HISTORY
001120* --------  ----  -----------------------------------  ------
001130* DATE      BY    DESCRIPTION                          TICKET
001140* --------  ----  -----------------------------------  ------
001150* 04/11/88  DWS   ORIGINAL LAYOUT.                                AH-0005 
001160* 06/09/98  PLC   Y2K REVIEW -- RUN DATE PRINTS MM/DD/YY          AH-0099 
001170*                 BY DESIGN, TRAILER COUNTS UNAFFECTED.           AH-0099 
001180* 09/30/09  KAS   ADDED RPT-RUN-DATE-ALT REDEFINES FOR THE        AH-0201 
001190*                 SPOOL BANNER, NO PRINT-LINE CHANGES.            AH-0201 
001200******************************************************************
001210*
001220 01  RPT-HEADING-1.
001230     05  FILLER                  PIC X(10) VALUE SPACES.
001240     05  RPT-HDG-TITLE           PIC X(29) VALUE
001250             'AUCTION HOUSE CLOSING SUMMARY'.
001260     05  FILLER                  PIC X(08) VALUE SPACES.
001270     05  FILLER                  PIC X(10) VALUE
001280             'RUN DATE: '.
001290     05  RPT-RUN-DATE.
001300         10  RPT-HDG-MM          PIC 99.
001310         10  FILLER              PIC X VALUE '/'.
001320         10  RPT-HDG-DD          PIC 99.
001330         10  FILLER              PIC X VALUE '/'.
001340         10  RPT-HDG-YY          PIC 99.
001350     05  RPT-RUN-DATE-ALT REDEFINES RPT-RUN-DATE PIC 9(06).
001360     05  FILLER                  PIC X(67) VALUE SPACES.
001370*
001380 01  RPT-COLUMN-HEADS.
001390     05  FILLER                  PIC X(10) VALUE SPACES.
001400     05  FILLER                  PIC X(12) VALUE
001410             'AUCTION ID  '.
001420     05  FILLER                  PIC X(09) VALUE 'SYMBOL   '.
001430     05  FILLER                  PIC X(11) VALUE 'SOLD QTY   '.
001440     05  FILLER                  PIC X(16) VALUE
001450             'REVENUE         '.
001460     05  FILLER                  PIC X(12) VALUE
001470             'WINNING BIDS'.
001480     05  FILLER                  PIC X(62) VALUE SPACES.
001490*
001500 01  RPT-DETAIL-LINE.
001510     05  FILLER                  PIC X(10) VALUE SPACES.
001520     05  RPT-DTL-AUCTION-ID      PIC ZZZZ9.
001530     05  FILLER                  PIC X(07) VALUE SPACES.
001540     05  RPT-DTL-SYMBOL          PIC X(06).
001550     05  FILLER                  PIC X(05) VALUE SPACES.
001560     05  RPT-DTL-SOLD-QTY        PIC ZZ,ZZ9.
001570     05  FILLER                  PIC X(05) VALUE SPACES.
001580     05  RPT-DTL-REVENUE         PIC ZZZ,ZZZ,ZZ9.99.
001590     05  FILLER                  PIC X(05) VALUE SPACES.
001600     05  RPT-DTL-WINNING-BIDS    PIC ZZ9.
001610     05  FILLER                  PIC X(66) VALUE SPACES.
001620*
001630 01  RPT-TOTALS-LINE.
001640     05  FILLER                  PIC X(10) VALUE SPACES.
001650     05  FILLER                  PIC X(20) VALUE
001660             'AUCTIONS CLOSED:    '.
001670     05  RPT-TOT-AUCTIONS-CLOSED PIC ZZ9.
001680     05  FILLER                  PIC X(05) VALUE SPACES.
001690     05  FILLER                  PIC X(20) VALUE
001700             'TOTAL UNITS SOLD:   '.
001710     05  RPT-TOT-UNITS-SOLD      PIC ZZ,ZZZ,ZZ9.
001720     05  FILLER                  PIC X(05) VALUE SPACES.
001730     05  FILLER                  PIC X(14) VALUE
001740             'GRAND TOTAL:  '.
001750     05  RPT-TOT-REVENUE         PIC Z,ZZZ,ZZZ,ZZ9.99.
001760     05  FILLER                  PIC X(29) VALUE SPACES.
001770*
001780 01  RPT-TRAILER-LINE.
001790     05  FILLER                  PIC X(10) VALUE SPACES.
001800     05  RPT-TRL-LABEL           PIC X(14).
001810     05  FILLER                  PIC X(02) VALUE SPACES.
001820     05  FILLER                  PIC X(06) VALUE 'READ: '.
001830     05  RPT-TRL-READ           PIC ZZ,ZZ9.
001840     05  FILLER                  PIC X(03) VALUE SPACES.
001850     05  FILLER                  PIC X(09) VALUE 'LOADED:  '.
001860     05  RPT-TRL-LOADED          PIC ZZ,ZZ9.
001870     05  FILLER                  PIC X(03) VALUE SPACES.
001880     05  FILLER                  PIC X(10) VALUE 'REJECTED: '.
001890     05  RPT-TRL-REJECTED        PIC ZZ,ZZ9.
001900     05  FILLER                  PIC X(57) VALUE SPACES.
001910*
001920 01  RPT-ERROR-TOTAL-LINE.
001930     05  FILLER                  PIC X(10) VALUE SPACES.
001940     05  FILLER                  PIC X(20) VALUE
001950             'TOTAL ERRORS:       '.
001960     05  RPT-TRL-ERROR-COUNT     PIC ZZ,ZZ9.
001970     05  FILLER                  PIC X(96) VALUE SPACES.
