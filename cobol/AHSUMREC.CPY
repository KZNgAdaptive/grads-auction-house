001000******************************************************************
001010* AHSUMREC  --  AUCTION CLOSING SUMMARY OUTPUT RECORD
001020* AUCTION HOUSE SETTLEMENT BATCH  --  UNIT 4/5 OUTPUT
001030******************************************************************
001040*
001050* ONE SUMMARY-RECORD-OUT IS WRITTEN TO THE SUMMARY FILE FOR
001060* EACH LOT CLOSED IN UNIT 4, AND IS THE SOURCE OF EACH
001070* DETAIL LINE ON THE UNIT 5 CLOSING-SUMMARY REPORT.
001080*
001090* CHANGE HISTORY
001100* --------  ----  -----------------------------------  ------
001110* DATE      BY    DESCRIPTION                          TICKET
001120* --------  ----  -----------------------------------  ------
001130* 04/04/88  DWS   ORIGINAL LAYOUT.                                AH-0004 
001140* 06/09/98  PLC   Y2K REVIEW -- NO CHANGE REQUIRED.               AH-0099 
001150* 09/30/09  KAS   NO FIELD CHANGES, HEADER STANDARDIZED.          AH-0201 
001160******************************************************************
001170*
001180 01  SUMMARY-RECORD-OUT.
001190     05  SUM-AUCTION-ID              PIC 9(5).
001200     05  SUM-SYMBOL                  PIC X(06).
001210     05  SUM-STATUS                  PIC X(01).
001220         88  SUM-STATUS-IS-CLOSED        VALUE 'C'.
001230     05  SUM-SOLD-QUANTITY           PIC 9(5).
001240     05  SUM-TOTAL-REVENUE           PIC 9(9)V99.
001250     05  SUM-WINNING-BIDS            PIC 9(3).
001260     05  FILLER                      PIC X(05).
