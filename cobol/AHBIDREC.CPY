001000******************************************************************
001010* AHBIDREC  --  BID RECORD / IN-MEMORY BID TABLE AND
001020* PER-LOT SORT WORK TABLE  --  UNIT 3/4
001030******************************************************************
001040*
001050* 01 BID-RECORD-IN     37-BYTE RECORD READ FROM THE BIDS
001060*                      INPUT FILE (UNIT 3).
001070* 01 WS-BID-TABLE      FLAT, RUN-WIDE TABLE OF ACCEPTED
001080*                      BIDS IN ARRIVAL ORDER.  EACH LOT'S
001090*                      BIDS ARE SCATTERED THROUGH THIS
001100*                      TABLE AND ARE GATHERED INTO
001110*                      WS-WORK-BID-TABLE BY 510-CLOSE-ONE-
001120*                      AUCTION FOR SORTING AND ALLOCATION.
001130* 01 WS-WORK-BID-TABLE SCRATCH TABLE HOLDING, FOR ONE LOT
001140*                      AT A TIME, A SUBSCRIPT BACK INTO
001150*                      WS-BID-TABLE PLUS THE SORT KEY, SO
001160*                      THE SETTLED STATE CAN BE WRITTEN
001170*                      BACK TO THE ORIGINAL BID ROW.
001180*
001190* CHANGE HISTORY
001200* --------  ----  -----------------------------------  ------
001210* DATE      BY    DESCRIPTION                          TICKET
001220* --------  ----  -----------------------------------  ------
001230* 03/28/88  DWS   ORIGINAL LAYOUT.                                AH-0003 
001240* 11/14/91  RJT   ADDED TAB-BID-ARRIVAL-SEQ SO THE CLOSE          AH-0016 
001250*                 STEP CAN KEEP A STABLE SORT ON TIES.            AH-0016 
001260* 06/09/98  PLC   Y2K REVIEW -- NO CHANGE REQUIRED.               AH-0099 
001270* 04/09/04  MHO   COMBINED STATE AND FILLER INTO ONE              AH-0151 
001280*                 REDEFINED GROUP FOR THE SETTLED WRITE.          AH-0151 
001290* 09/30/09  KAS   ADDED WS-WORK-BID-TABLE FOR THE                 AH-0201 
001300*                 PRICE-DESCENDING ALLOCATION SCRATCH AREA.       AH-0201 
001310******************************************************************
001320*
001330 01  BID-RECORD-IN.
001340     05  BID-AUCTION-ID              PIC 9(5).
001350     05  BID-BIDDER-NAME             PIC X(20).
001360     05  BID-QUANTITY                PIC 9(5).
001370     05  BID-PRICE                   PIC 9(5)V99.
001380*
001390* WS-BID-COUNT IS DEFINED IN THE CALLING PROGRAM'S TABLE
001400* COUNTER GROUP, AHEAD OF THIS COPY MEMBER.
001410 01  WS-BID-TABLE.
001420     05  BID-TABLE-ENTRY
001430             OCCURS 1 TO 4000 TIMES DEPENDING ON WS-BID-COUNT
001440             INDEXED BY BID-IDX.
001450         10  TAB-BID-AUCTION-ID      PIC 9(5).
001460         10  TAB-BID-BIDDER-ID       PIC 9(5).
001470         10  TAB-BID-BIDDER-NAME     PIC X(20).
001480         10  TAB-BID-QUANTITY        PIC 9(5).
001490         10  TAB-BID-PRICE           PIC 9(5)V99.
001500         10  TAB-BID-ARRIVAL-SEQ     PIC 9(5)      COMP.
001510         10  TAB-STATE-AND-FILLER.
001520             15  TAB-BID-STATE       PIC X(04).
001530                 88  TAB-BID-IS-WIN      VALUE 'WIN '.
001540                 88  TAB-BID-IS-LOST     VALUE 'LOST'.
001550             15  FILLER              PIC X(01).
001560         10  TAB-STATE-FILLER-X
001570                 REDEFINES TAB-STATE-AND-FILLER PIC X(05).
001580         10  TAB-BID-WIN-QUANTITY    PIC 9(5)      COMP-3.
001590*
001600* WS-WORK-BID-COUNT IS DEFINED IN THE CALLING PROGRAM'S
001610* TABLE COUNTER GROUP, AHEAD OF THIS COPY MEMBER.
001620 01  WS-WORK-BID-TABLE.
001630     05  WORK-BID-ENTRY
001640         OCCURS 1 TO 500 TIMES DEPENDING ON WS-WORK-BID-COUNT
001650         INDEXED BY WRK-IDX WRK-SHIFT-IDX.
001660         10  WORK-BID-SOURCE-IDX     PIC 9(4)      COMP.
001670         10  WORK-BID-PRICE          PIC 9(5)V99.
001680         10  WORK-BID-ARRIVAL-SEQ    PIC 9(5)      COMP.
